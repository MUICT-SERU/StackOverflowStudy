000100* **++ Area input per CHAIN-WALK (X61B002)
000200 01 CW-IN.
000300   03 CW-START-BLOCK-ID            PIC 9(9).
000400   03 CW-START-HIST-ID             PIC 9(9).
000500   03 FILLER                       PIC X(01).
