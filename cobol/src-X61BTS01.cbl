000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X61BTS01.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED APPLICATIVI.
000600 DATE-WRITTEN.  12/04/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X61BTS01 - Test suite X61B002
001100* MI0501.PBVH.CHAINWALK.XUNIT
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400* DATE       BY    TICKET      DESCRIPTION
001500* ---------- ----- ----------- --------------------------------
001600* 1989-04-12 RUS   MI0501      PRIMA EMISSIONE - CASI BASE SU     MI0501  
001700*                              CATENA SEMPLICE E PREDECESSORE 0   MI0501  
001800* 1989-06-10 RUS   MI0513      AGGIUNTI CASI PER BLOCCO GIA' NEL  MI0513  
001900*                              DONE-SET DEL CHIAMANTE             MI0513  
002000* 1990-09-11 FER   MI0588      AGGIUNTO CASO BLOCCO NON TROVATO   MI0588  
002100*                              (CW-RC-NOT-FOUND)                  MI0588  
002200* 1993-11-02 COL   MI0731      RIVISTO CONFRONTO SU CW-RC OLTRE   MI0731  
002300*                              CHE SULLA LISTA RISULTATO          MI0731  
002400* 1998-11-23 RUS   MI0910      ADEGUAMENTO ANNO 2000 - NESSUN     MI0910  
002500*                              CAMPO DATA IN QUESTO PROGRAMMA     MI0910  
002600* 1999-02-15 RUS   MI0911      TEST DI REGRESSIONE ANNO 2000 OK - MI0911  
002700*                              NESSUNA VARIAZIONE DI CODICE       MI0911  
002800* 2002-10-04 COL   MI1021      AGGIUNTO CONFRONTO PREDBLOCKID SU  MI1021  
002900*                              OGNI ELEMENTO DELLA CATENA ATTESA  MI1021  
003000* 2004-07-05 BIA   MI1112      LS-SEED-IX SPOSTATO A LIVELLO 77     MI1112
003100*                              STANDALONE, FUORI DA LS-COUNTERS     MI1112
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TCIN                      ASSIGN TO TCIN
004400                                      FILE STATUS TCIN-FS.
004500**
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900 FD TCIN                      RECORDING F.
005000 01 TCIN-REC.
005100   03 TCIN-DESCRIPTION         PIC X(40).
005200   03 FILLER                   PIC X(01).
005300   03 TCIN-START-BLOCK-ID      PIC 9(9).
005400   03 TCIN-START-HIST-ID       PIC 9(9).
005500   03 TCIN-SEED-TOT            PIC 9(02).
005600   03 TCIN-SEED-TB.
005700     05 TCIN-SEED-EL OCCURS 20 TIMES.
005800       10 TCIN-SEED-BLOCK-ID        PIC 9(9).
005900       10 TCIN-SEED-HIST-ID         PIC 9(9).
006000       10 TCIN-SEED-TYPE            PIC 9.
006100       10 TCIN-SEED-LOCAL-ID        PIC 9(4).
006200       10 TCIN-SEED-PRED-HIST-ID    PIC 9(9).
006300       10 TCIN-SEED-PRED-BLOCK-ID   PIC 9(9).
006400       10 TCIN-SEED-PRED-LOCAL-ID   PIC 9(4).
006500       10 TCIN-SEED-PRED-EQ-FLAG    PIC 9.
006600       10 TCIN-SEED-PRED-SIM        PIC 9V9999.
006700   03 TCIN-EXPECTED-RC         PIC 9(02).
006800     88 TCIN-EXPECTED-RC-OK               VALUE 0.
006900     88 TCIN-EXPECTED-RC-NOT-FOUND        VALUE 4.
007000   03 TCIN-EXPECTED-TOT        PIC 9(02).
007100   03 TCIN-EXPECTED-TB.
007200     05 TCIN-EXPECTED-EL OCCURS 20 TIMES.
007300       10 TCIN-EXP-BLOCK-ID         PIC 9(9).
007400       10 TCIN-EXP-PRED-BLOCK-ID    PIC 9(9).
007500   03 FILLER                   PIC X(50).
007600*
007700 WORKING-STORAGE SECTION.
007800 01 CC-CHAIN-WALKER            PIC X(08) VALUE 'X61B002'.
007900*
008000 COPY X61MPB.
008100*
008200 COPY X61MCWI.
008300*
008400 COPY X61MCWO.
008500*
008600 COPY X61MCR.
008700*
008800 COPY X61MSED.
008900*
009000 LOCAL-STORAGE SECTION.
009100 01 LS-TEST-CASE-SWITCH       PIC X.
009200   88 TEST-CASE-PASSED          VALUE 'P'.
009300   88 TEST-CASE-FAILED          VALUE 'F'.
009400*
009500 01 LS-COUNTERS.
009600   03 TEST-CASE-CTR           PIC S9(9) COMP VALUE ZERO.
009700   03 TEST-CASE-PASSED-CTR    PIC S9(9) COMP VALUE ZERO.
009800   03 TEST-CASE-FAILED-CTR    PIC S9(9) COMP VALUE ZERO.
009900   03 LS-EXP-IX               PIC S9(9) COMP.
010000   03 FILLER                  PIC X(01).
010100*
010200* 2004-07-05 BIA MI1112 - indice di caricamento del seme dei casi
010300* di test portato a standalone (prima era in LS-COUNTERS)
010400 77  LS-SEED-IX                PIC S9(9) COMP.
010500*
010600 01 LS-FILE-STATUSES.
010700   03 TCIN-FS                 PIC XX.
010800     88 TCIN-OK                 VALUE '00'.
010900     88 TCIN-EOF                VALUE '10'.
011000   03 FILLER                  PIC X(01).
011100*
011200 01 LS-MATCH-AREA.
011300   03 LS-MATCH-SW              PIC X.
011400     88 LS-MATCH                     VALUE 'Y'.
011500   03 LS-TRACE-N                PIC 9(9) VALUE ZERO.
011600   03 LS-TRACE-X REDEFINES LS-TRACE-N PIC X(9).
011700   03 FILLER                   PIC X(01).
011800*
011900 01 LS-RC-BRIDGE.
012000   03 LS-RC-N                   PIC 9(02) VALUE ZERO.
012100   03 LS-RC-X REDEFINES LS-RC-N PIC X(02).
012200   03 FILLER                    PIC X(01).
012300*
012400 01 LS-ACTUAL-RC-BRIDGE.
012500   03 LS-ACTUAL-RC-N               PIC 9(02) VALUE ZERO.
012600   03 LS-ACTUAL-RC-X REDEFINES LS-ACTUAL-RC-N PIC X(02).
012700   03 FILLER                       PIC X(01).
012800*
012900**
013000 PROCEDURE DIVISION.
013100*
013200 MAIN.
013300     DISPLAY ' ************* X61BTS01 START *************'.
013400
013500     PERFORM OPEN-TEST-CASES-FILE.
013600     PERFORM READ-TEST-CASES-FILE.
013700
013800     PERFORM EXECUTE-TEST-CASE THRU EXECUTE-TEST-CASE-EXIT
013900         WITH TEST BEFORE
014000         UNTIL TCIN-EOF.
014100
014200     PERFORM CLOSE-TEST-CASES-FILE.
014300
014400     PERFORM SHOW-STATISTICS.
014500
014600     DISPLAY ' *************** X61BTS01 END ***************'.
014700
014800     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
014900        MOVE 12                     TO RETURN-CODE
015000     END-IF.
015100
015200     GOBACK.
015300*
015400 OPEN-TEST-CASES-FILE.
015500     OPEN INPUT TCIN.
015600
015700     IF NOT TCIN-OK
015800        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
015900        PERFORM RAISE-ERROR
016000     END-IF.
016100*
016200 READ-TEST-CASES-FILE.
016300     READ TCIN.
016400
016500     IF NOT TCIN-OK AND NOT TCIN-EOF
016600        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
016700        PERFORM RAISE-ERROR
016800     END-IF.
016900*
017000 CLOSE-TEST-CASES-FILE.
017100     CLOSE TCIN.
017200
017300     IF NOT TCIN-OK
017400        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
017500        PERFORM RAISE-ERROR
017600     END-IF.
017700*
017800 EXECUTE-TEST-CASE.
017900     ADD 1                          TO TEST-CASE-CTR.
018000
018100     PERFORM SET-TEST-CASE-INPUT THRU SET-TEST-CASE-INPUT-EXIT.
018200
018300     CALL CC-CHAIN-WALKER USING PB-DATA CW-IN CW-OUT CW-RESULT
018400              ON EXCEPTION PERFORM RAISE-CALL-ERROR
018500          NOT ON EXCEPTION
018600             PERFORM TEST-CASE-CHECK THRU TEST-CASE-CHECK-EXIT
018700     END-CALL.
018800
018900     PERFORM READ-TEST-CASES-FILE.
019000 EXECUTE-TEST-CASE-EXIT.
019100     EXIT.
019200*
019300* carica in PB-BLOCK-TB/PB-DONE-AREA i blocchi del caso di test
019400* corrente tramite la tabella di appoggio CW-SEED, ed imposta
019500* il blocco di partenza su CW-IN per la CALL a X61B002
019600 SET-TEST-CASE-INPUT.
019700     MOVE ZERO TO PB-POST-TOT.
019800     MOVE ZERO TO PB-VERSION-TOT.
019900     MOVE ZERO TO PB-BLOCK-TOT.
020000     MOVE ZERO TO PB-DONE-TOT.
020100     MOVE TCIN-SEED-TOT TO CW-SEED-TOT.
020200
020300     PERFORM LOAD-ONE-SEED-BLOCK THRU LOAD-ONE-SEED-BLOCK-EXIT
020400         VARYING LS-SEED-IX FROM 1 BY 1
020500         UNTIL LS-SEED-IX > TCIN-SEED-TOT.
020600
020700     MOVE TCIN-START-BLOCK-ID TO CW-START-BLOCK-ID.
020800     MOVE TCIN-START-HIST-ID  TO CW-START-HIST-ID.
020900 SET-TEST-CASE-INPUT-EXIT.
021000     EXIT.
021100*
021200 LOAD-ONE-SEED-BLOCK.
021300     SET CW-SEED-IX TO LS-SEED-IX.
021400     MOVE TCIN-SEED-BLOCK-ID (LS-SEED-IX)
021500                           TO CW-SEED-BLOCK-ID (CW-SEED-IX).
021600     MOVE TCIN-SEED-HIST-ID (LS-SEED-IX)
021700                           TO CW-SEED-HIST-ID (CW-SEED-IX).
021800     MOVE TCIN-SEED-TYPE (LS-SEED-IX)
021900                           TO CW-SEED-TYPE (CW-SEED-IX).
022000     MOVE TCIN-SEED-LOCAL-ID (LS-SEED-IX)
022100                           TO CW-SEED-LOCAL-ID (CW-SEED-IX).
022200     MOVE TCIN-SEED-PRED-HIST-ID (LS-SEED-IX)
022300                           TO CW-SEED-PRED-HIST-ID (CW-SEED-IX).
022400     MOVE TCIN-SEED-PRED-BLOCK-ID (LS-SEED-IX)
022500                           TO CW-SEED-PRED-BLOCK-ID (CW-SEED-IX).
022600     MOVE TCIN-SEED-PRED-LOCAL-ID (LS-SEED-IX)
022700                           TO CW-SEED-PRED-LOCAL-ID (CW-SEED-IX).
022800     MOVE TCIN-SEED-PRED-EQ-FLAG (LS-SEED-IX)
022900                           TO CW-SEED-PRED-EQ-FLAG (CW-SEED-IX).
023000     MOVE TCIN-SEED-PRED-SIM (LS-SEED-IX)
023100                           TO CW-SEED-PRED-SIM (CW-SEED-IX).
023200
023300     ADD 1 TO PB-BLOCK-TOT.
023400     SET PB-BLOCK-IX TO PB-BLOCK-TOT.
023500     MOVE ZERO TO PB-BLK-POST-ID (PB-BLOCK-IX).
023600     MOVE CW-SEED-HIST-ID (CW-SEED-IX)
023700                        TO PB-BLK-HIST-ID (PB-BLOCK-IX).
023800     MOVE CW-SEED-BLOCK-ID (CW-SEED-IX)
023900                        TO PB-BLK-BLOCK-ID (PB-BLOCK-IX).
024000     MOVE CW-SEED-TYPE (CW-SEED-IX)
024100                        TO PB-BLK-TYPE (PB-BLOCK-IX).
024200     MOVE CW-SEED-LOCAL-ID (CW-SEED-IX)
024300                        TO PB-BLK-LOCAL-ID (PB-BLOCK-IX).
024400     MOVE CW-SEED-PRED-HIST-ID (CW-SEED-IX)
024500                        TO PB-BLK-PRED-HIST-ID (PB-BLOCK-IX).
024600     MOVE CW-SEED-PRED-BLOCK-ID (CW-SEED-IX)
024700                        TO PB-BLK-PRED-BLOCK-ID (PB-BLOCK-IX).
024800     MOVE CW-SEED-PRED-LOCAL-ID (CW-SEED-IX)
024900                        TO PB-BLK-PRED-LOCAL-ID (PB-BLOCK-IX).
025000     MOVE CW-SEED-PRED-EQ-FLAG (CW-SEED-IX)
025100                        TO PB-BLK-PRED-EQ-FLAG (PB-BLOCK-IX).
025200     MOVE CW-SEED-PRED-SIM (CW-SEED-IX)
025300                        TO PB-BLK-PRED-SIM (PB-BLOCK-IX).
025400 LOAD-ONE-SEED-BLOCK-EXIT.
025500     EXIT.
025600*
025700* confronta CW-RC e, se atteso CW-RC-OK, confronta anche il
025800* numero di elementi della catena ed ogni BLOCK-ID/PREDBLOCKID
025900 TEST-CASE-CHECK.
026000     SET TEST-CASE-PASSED           TO TRUE.
026100
026200     IF CW-RC NOT EQUAL TCIN-EXPECTED-RC
026300        SET TEST-CASE-FAILED TO TRUE
026400     ELSE
026500        IF TCIN-EXPECTED-RC-OK
026600           IF CW-LIST-TOT NOT EQUAL TCIN-EXPECTED-TOT
026700              SET TEST-CASE-FAILED TO TRUE
026800           ELSE
026900              MOVE 'Y' TO LS-MATCH-SW
027000              PERFORM CHECK-ONE-CHAIN-ELEMENT
027100                  THRU CHECK-ONE-CHAIN-ELEMENT-EXIT
027200                  VARYING LS-EXP-IX FROM 1 BY 1
027300                  UNTIL LS-EXP-IX > TCIN-EXPECTED-TOT
027400                     OR NOT LS-MATCH
027500              IF NOT LS-MATCH
027600                 SET TEST-CASE-FAILED TO TRUE
027700              END-IF
027800           END-IF
027900        END-IF
028000     END-IF.
028100
028200     PERFORM SHOW-TEST-CASE-RESULT
028300         THRU SHOW-TEST-CASE-RESULT-EXIT.
028400 TEST-CASE-CHECK-EXIT.
028500     EXIT.
028600*
028700 CHECK-ONE-CHAIN-ELEMENT.
028800     SET CW-IX TO LS-EXP-IX.
028900     IF CW-EL-BLOCK-ID (CW-IX)
029000           NOT EQUAL TCIN-EXP-BLOCK-ID (LS-EXP-IX)
029100        MOVE 'N' TO LS-MATCH-SW
029200     ELSE
029300        IF CW-EL-PRED-BLOCK-ID (CW-IX)
029400              NOT EQUAL TCIN-EXP-PRED-BLOCK-ID (LS-EXP-IX)
029500           MOVE 'N' TO LS-MATCH-SW
029600        END-IF
029700     END-IF.
029800
029900     IF NOT LS-MATCH
030000        MOVE LS-EXP-IX TO LS-TRACE-N
030100        DISPLAY 'MISMATCH AT CHAIN POSITION ' LS-TRACE-X
030200     END-IF.
030300 CHECK-ONE-CHAIN-ELEMENT-EXIT.
030400     EXIT.
030500*
030600 SHOW-TEST-CASE-RESULT.
030700     IF TEST-CASE-PASSED
030800        ADD 1                       TO TEST-CASE-PASSED-CTR
030900        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
031000     ELSE
031100        ADD 1                       TO TEST-CASE-FAILED-CTR
031200        DISPLAY ' '
031300        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
031400        MOVE TCIN-EXPECTED-RC TO LS-RC-N
031500        MOVE CW-RC            TO LS-ACTUAL-RC-N
031600        DISPLAY TCIN-DESCRIPTION
031700                ' - EXPECTED RC ' LS-RC-X
031800                ' - ACTUAL RC: '  LS-ACTUAL-RC-X
031900        DISPLAY 'EXPECTED TOT: ' TCIN-EXPECTED-TOT
032000                '  ACTUAL TOT: ' CW-LIST-TOT
032100        DISPLAY ' '
032200     END-IF.
032300 SHOW-TEST-CASE-RESULT-EXIT.
032400     EXIT.
032500*
032600 SHOW-STATISTICS.
032700     DISPLAY ' '.
032800     DISPLAY '************* TEST SUITE RECAP *************'.
032900     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
033000     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
033100     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
033200     DISPLAY '********************************************'.
033300     DISPLAY ' '.
033400*
033500 RAISE-CALL-ERROR.
033600     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-CHAIN-WALKER.
033700     PERFORM RAISE-ERROR.
033800*
033900 RAISE-ERROR.
034000     MOVE 8                         TO RETURN-CODE.
034100     GOBACK.
