000100* **++ X61BTS01 TEST-CASE SEED TABLE
000200* **++ one entry per block to preload into PB-BLOCK-TB before
000300* **++ CALLing X61B002 for a regression test case.
000400 01 CW-SEED.
000500   03 CW-SEED-TOT                  PIC 9(9) COMP VALUE ZERO.
000600   03 CW-SEED-TB.
000700     05 CW-SEED-EL OCCURS 0 TO 64
000800                   DEPENDING ON CW-SEED-TOT
000900                   INDEXED BY CW-SEED-IX.
001000       10 CW-SEED-BLOCK-ID         PIC 9(9).
001100       10 CW-SEED-HIST-ID          PIC 9(9).
001200       10 CW-SEED-TYPE             PIC 9.
001300       10 CW-SEED-LOCAL-ID         PIC 9(4).
001400       10 CW-SEED-PRED-HIST-ID     PIC 9(9).
001500       10 CW-SEED-PRED-BLOCK-ID    PIC 9(9).
001600       10 CW-SEED-PRED-LOCAL-ID    PIC 9(4).
001700       10 CW-SEED-PRED-EQ-FLAG     PIC 9.
001800       10 CW-SEED-PRED-SIM         PIC 9V9999.
001900   03 FILLER                       PIC X(01).
