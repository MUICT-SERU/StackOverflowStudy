000100* **++ AREA PER CODIFICA FLAG E TIPO BLOCCO (type/flag decoding)
000200 01 WK-LITERALS.
000300   03 CC-FLAG-TRUE                 PIC 9      VALUE 1.
000400   03 CC-FLAG-FALSE                PIC 9      VALUE 0.
000500   03 CC-IN-TYPE-TEXT              PIC 9      VALUE 1.
000600   03 CC-IN-TYPE-CODE              PIC 9      VALUE 2.
000700   03 CC-OUT-TYPE-TEXT             PIC 9      VALUE 0.
000800   03 CC-OUT-TYPE-CODE             PIC 9      VALUE 1.
000900   03 CC-MIN-SIMILARITY            PIC 9V9999 VALUE 0.8000.
001000   03 CC-MAX-SIMILARITY            PIC 9V9999 VALUE 0.9000.
001100   03 CC-PROGRESS-CADENCE          PIC 9(9) COMP VALUE 1000.
001200   03 CC-DIFF-PFX-UNCHANGED        PIC X(3)   VALUE '   '.
001300   03 CC-DIFF-PFX-DELETED          PIC X(3)   VALUE ' - '.
001400   03 CC-DIFF-PFX-INSERTED         PIC X(3)   VALUE ' + '.
001500   03 FILLER                       PIC X(01).
