000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61B002.
000400 AUTHOR.        B.RUSSO.
000500 INSTALLATION.  CED APPLICATIVI.
000600 DATE-WRITTEN.  04/12/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X61B002
001100* **++ subroutine richiamata da X61B001: dato un blocco di
001200* **++ partenza (BLOCK-ID, HIST-ID) risale la catena dei suoi
001300* **++ predecessori (PRED-BLOCK-ID / PRED-HIST-ID) aggiungendo
001400* **++ alla lista solo i blocchi non gia' presenti nel done-set
001500* **++ del chiamante; si ferma quando il predecessore e' zero o
001600* **++ quando il blocco predecessore non viene trovato.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900* DATE       BY    TICKET      DESCRIPTION
002000* ---------- ----- ----------- --------------------------------
002100* 1989-04-12 RUS   MI0501      PRIMA EMISSIONE - RISALITA CATENA  MI0501  
002200*                              ITERATIVA CON DONE-SET CONDIVISO   MI0501  
002300* 1989-06-10 RUS   MI0513      CORRETTO CICLO DI USCITA QUANDO IL MI0513  
002400*                              BLOCCO DI TESTA E' GIA' NEL DONE   MI0513  
002500* 1990-09-11 FER   MI0588      AGGIUNTO CW-EL-PRED-BLOCK-ID PER   MI0588  
002600*                              USO DA DIFF-WRITER (X61B001)       MI0588  
002700* 1991-03-07 BIA   MI0622      PROTETTA LISTA CW-OUT DA OVERFLOW  MI0622  
002800*                              (MAX 2000 ELEMENTI PER CATENA)     MI0622  
002900* 1993-11-02 COL   MI0731      ALLINEATO CODICE RITORNO A CW-RC   MI0731  
003000*                              COMUNE (CW-RC-OK / CW-RC-NOT-FOUND)MI0731  
003100* 1996-08-08 VER   MI0841      RIVISTA RICERCA BLOCCO SU          MI0841  
003200*                              PB-BLOCK-TB (CICLO LINEARE)        MI0841  
003300* 1998-11-23 RUS   MI0910      ADEGUAMENTO ANNO 2000 - NESSUN     MI0910  
003400*                              CAMPO DATA IN QUESTA SUBROUTINE    MI0910  
003500* 1999-02-15 RUS   MI0911      TEST DI REGRESSIONE ANNO 2000 OK - MI0911  
003600*                              NESSUNA VARIAZIONE DI CODICE       MI0911  
003700* 2002-10-04 COL   MI1021      BONIFICA COMMENTI E RIORDINO       MI1021  
003800*                              PARAGRAFI PER LEGGIBILITA'         MI1021  
003850* 2004-07-05 BIA   MI1111      SPOSTATE LE AREE DI LAVORO IN      MI1111  
003860*                              LOCAL-STORAGE SECTION PER          MI1111  
003870*                              ALLINEAMENTO ALLA CONVENZIONE DI   MI1111  
003880*                              REPARTO (VEDI X60D001/X60D002);   MI1111   
003890*                              AGGIUNTO WS-CW-OVERFLOW-SW PER     MI1111  
003895*                              SEGNALARE CATENA TRONCATA A 2000   MI1111  
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700**
004800 DATA DIVISION.
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WK-PGM-LITERALS.
005300   03 WK-PGM-NAME               PIC X(8) VALUE 'X61B002'.
005400   03 FILLER                    PIC X(01).
005500*
005600* 2004-07-05 BIA MI1111 - aree di lavoro spostate in LOCAL-STORAGE        
005700* SECTION per allineamento alla convenzione di reparto (vedi
005800* X60D001/X60D002); qui restano solo le costanti letterali
005900 LOCAL-STORAGE SECTION.
006000*
006100 01  WS-WALK-AREA.
006200   03 WS-CUR-BLOCK-ID           PIC 9(9).
006300   03 WS-CUR-HIST-ID            PIC 9(9).
006400   03 WS-WALK-DONE-SW           PIC X.
006500     88 WS-WALK-DONE                  VALUE 'Y'.
006600   03 FILLER                    PIC X(01).
006700*
006800 01  WS-FIND-AREA.
006900   03 WS-FOUND-IX               PIC 9(9) COMP.
007000   03 WS-FOUND-SW               PIC X.
007100     88 WS-FOUND                      VALUE 'Y'.
007200   03 WS-SCAN-IX                PIC 9(9) COMP.
007300   03 FILLER                    PIC X(01).
007400*
007500 01  WS-DONE-CHECK-AREA.
007600   03 WS-ALREADY-DONE-SW        PIC X.
007700     88 WS-ALREADY-DONE               VALUE 'Y'.
007800   03 WS-DONE-SCAN-IX           PIC 9(9) COMP.
007900   03 FILLER                    PIC X(01).
008000*
008100* 1991-03-07 BIA MI0622 - protezione overflow: interruttore
008200* standalone che segnala una catena troncata a 2000 posizioni
008300* su CW-LIST-TB (vedi 4000-APPEND-ELEMENT)
008400 77  WS-CW-OVERFLOW-SW          PIC X VALUE 'N'.
008500   88 WS-CW-OVERFLOW                  VALUE 'Y'.
008600*
008700* 2002-10-04 COL MI1021 - area di traccia per DISPLAY di log,
008800* bridge COMP/alfanumerico come da convenzione LS-UTILS di X60
008900 01  WS-TRACE-BRIDGE.
009000   03 WS-TRACE-BLOCK-N          PIC 9(9)  VALUE ZERO.
009100   03 WS-TRACE-BLOCK-X REDEFINES WS-TRACE-BLOCK-N PIC X(9).
009200   03 WS-TRACE-HIST-N           PIC 9(9)  VALUE ZERO.
009300   03 WS-TRACE-HIST-X  REDEFINES WS-TRACE-HIST-N  PIC X(9).
009400   03 WS-TRACE-TOT-N            PIC 9(4)  VALUE ZERO.
009500   03 WS-TRACE-TOT-X   REDEFINES WS-TRACE-TOT-N   PIC X(4).
009600   03 FILLER                    PIC X(01).
009700*
009800 LINKAGE SECTION.
009900*
010000 COPY X61MPB.
010100*
010200 COPY X61MCWI.
010300*
010400 COPY X61MCWO.
010500*
010600 COPY X61MCR.
010700*
010800 PROCEDURE DIVISION USING PB-DATA CW-IN CW-OUT CW-RESULT.
010900*
011000 0000-MAIN.
011100     MOVE 0 TO CW-RC.
011200     MOVE SPACES TO CW-DESCRIPTION.
011300     MOVE SPACES TO CW-POSITION.
011400     MOVE ZERO TO CW-LIST-TOT.
011500
011600     MOVE CW-START-BLOCK-ID TO WS-CUR-BLOCK-ID.
011700     MOVE CW-START-HIST-ID  TO WS-CUR-HIST-ID.
011800     MOVE 'N' TO WS-WALK-DONE-SW.
011900
012000     PERFORM 1000-WALK-STEP THRU 1000-EXIT
012100         WITH TEST AFTER
012200         UNTIL WS-WALK-DONE.
012300
012400     GOBACK.
012500*
012600*----------------------------------------------------------------
012700* 1000-WALK-STEP - esamina il blocco corrente: se non presente
012800* lo segnala con CW-RC-NOT-FOUND e ferma la catena; se gia' nel
012900* done-set del chiamante si ferma senza segnalazione (catena gia'
013000* visitata da un blocco gemello); altrimenti lo aggiunge alla
013100* lista di uscita e prosegue sul suo predecessore.
013200*----------------------------------------------------------------
013300 1000-WALK-STEP.
013400     PERFORM 2000-FIND-BLOCK THRU 2000-EXIT.
013500
013600     IF NOT WS-FOUND
013700        MOVE 4 TO CW-RC
013800        SET CW-RC-NOT-FOUND TO TRUE
013900        MOVE 'BLOCK NOT FOUND IN CHAIN' TO CW-DESCRIPTION
014000        MOVE 'Y' TO WS-WALK-DONE-SW
014100     ELSE
014200        PERFORM 3000-CHECK-ALREADY-DONE THRU 3000-EXIT
014300        IF WS-ALREADY-DONE
014400           MOVE 'Y' TO WS-WALK-DONE-SW
014500        ELSE
014600           PERFORM 4000-APPEND-ELEMENT THRU 4000-EXIT
014700           PERFORM 4500-TRACE-APPEND THRU 4500-EXIT
014800           PERFORM 5000-MARK-DONE THRU 5000-EXIT
014900           IF PB-BLK-PRED-BLOCK-ID (WS-FOUND-IX) = ZERO
015000              MOVE 'Y' TO WS-WALK-DONE-SW
015100           ELSE
015200              MOVE PB-BLK-PRED-BLOCK-ID (WS-FOUND-IX)
015300                                             TO WS-CUR-BLOCK-ID
015400              MOVE PB-BLK-PRED-HIST-ID (WS-FOUND-IX)
015500                                             TO WS-CUR-HIST-ID
015600           END-IF
015700        END-IF
015800     END-IF.
015900 1000-EXIT.
016000     EXIT.
016100*
016200* 1996-08-08 VER MI0841 - ricerca lineare del blocco corrente su
016300* tutta PB-BLOCK-TB (BLOCK-ID + HIST-ID), nessun uso di SEARCH
016400 2000-FIND-BLOCK.
016500     MOVE 'N' TO WS-FOUND-SW.
016600     PERFORM 2050-TEST-ONE-BLOCK THRU 2050-EXIT
016700         VARYING WS-SCAN-IX FROM 1 BY 1
016800         UNTIL WS-SCAN-IX > PB-BLOCK-TOT
016900            OR WS-FOUND.
017000 2000-EXIT.
017100     EXIT.
017200*
017300 2050-TEST-ONE-BLOCK.
017400     IF PB-BLK-BLOCK-ID (WS-SCAN-IX) = WS-CUR-BLOCK-ID
017500        AND PB-BLK-HIST-ID (WS-SCAN-IX) = WS-CUR-HIST-ID
017600        MOVE WS-SCAN-IX TO WS-FOUND-IX
017700        MOVE 'Y' TO WS-FOUND-SW
017800     END-IF.
017900 2050-EXIT.
018000     EXIT.
018100*
018200 3000-CHECK-ALREADY-DONE.
018300     MOVE 'N' TO WS-ALREADY-DONE-SW.
018400     PERFORM 3050-TEST-ONE-DONE THRU 3050-EXIT
018500         VARYING WS-DONE-SCAN-IX FROM 1 BY 1
018600         UNTIL WS-DONE-SCAN-IX > PB-DONE-TOT
018700            OR WS-ALREADY-DONE.
018800 3000-EXIT.
018900     EXIT.
019000*
019100 3050-TEST-ONE-DONE.
019200     IF PB-DONE-BLOCK-ID (WS-DONE-SCAN-IX) = WS-CUR-BLOCK-ID
019300        MOVE 'Y' TO WS-ALREADY-DONE-SW
019400     END-IF.
019500 3050-EXIT.
019600     EXIT.
019700*
019800* 1991-03-07 BIA MI0622 - protezione overflow: una catena non
019900* supera mai le 2000 posizioni previste su CW-LIST-TB
020000 4000-APPEND-ELEMENT.
020100     IF CW-LIST-TOT < 2000
020200        ADD 1 TO CW-LIST-TOT
020300        SET CW-IX TO CW-LIST-TOT
020400        MOVE PB-BLK-BLOCK-ID (WS-FOUND-IX)
020500                                   TO CW-EL-BLOCK-ID (CW-IX)
020600        MOVE PB-BLK-HIST-ID (WS-FOUND-IX)
020700                                   TO CW-EL-HIST-ID (CW-IX)
020800        MOVE PB-BLK-LOCAL-ID (WS-FOUND-IX)
020900                                   TO CW-EL-LOCAL-ID (CW-IX)
021000        MOVE PB-BLK-TYPE (WS-FOUND-IX)
021100                                   TO CW-EL-TYPE (CW-IX)
021200        MOVE PB-BLK-PRED-SIM (WS-FOUND-IX)
021300                                   TO CW-EL-SIM (CW-IX)
021400        MOVE PB-BLK-PRED-BLOCK-ID (WS-FOUND-IX)
021500                                   TO CW-EL-PRED-BLOCK-ID (CW-IX)
021700        MOVE 'N' TO WS-CW-OVERFLOW-SW
021800     ELSE
021900        IF NOT WS-CW-OVERFLOW
022000           MOVE 'Y' TO WS-CW-OVERFLOW-SW
022100           DISPLAY WK-PGM-NAME ' CATENA TRONCATA A 2000 ELEMENTI'
022200        END-IF
022300     END-IF.
022400 4000-EXIT.
022500     EXIT.
022600*
022700* 2002-10-04 COL MI1021 - traccia un elemento aggiunto alla
022800* catena, per diagnostica su run con catene anomale/troppo lunghe
022900 4500-TRACE-APPEND.
023000     MOVE WS-CUR-BLOCK-ID TO WS-TRACE-BLOCK-N.
023100     MOVE WS-CUR-HIST-ID  TO WS-TRACE-HIST-N.
023200     MOVE CW-LIST-TOT     TO WS-TRACE-TOT-N.
023300     DISPLAY WK-PGM-NAME ' CHAIN ELEMENT ' WS-TRACE-TOT-X
023400             ' BLOCK=' WS-TRACE-BLOCK-X
023500             ' HIST='  WS-TRACE-HIST-X.
023600 4500-EXIT.
023700     EXIT.
023800*
023900 5000-MARK-DONE.
024000     IF PB-DONE-TOT < 20000
024100        ADD 1 TO PB-DONE-TOT
024200        SET PB-DONE-IX TO PB-DONE-TOT
024300        MOVE WS-CUR-BLOCK-ID TO PB-DONE-BLOCK-ID (PB-DONE-IX)
024400     END-IF.
024500 5000-EXIT.
024600     EXIT.
