000100* **++ Area output per CHAIN-WALK (X61B002)
000200 01 CW-OUT.
000300   03 CW-LIST-TOT                  PIC 9(4) COMP.
000400   03 CW-LIST-TB.
000500     05 CW-EL OCCURS 0 TO 2000
000600               DEPENDING ON CW-LIST-TOT
000700               INDEXED BY CW-IX.
000800       10 CW-EL-BLOCK-ID           PIC 9(9).
000900       10 CW-EL-HIST-ID            PIC 9(9).
001000       10 CW-EL-LOCAL-ID           PIC 9(4).
001100       10 CW-EL-TYPE               PIC 9.
001200       10 CW-EL-SIM                PIC 9V9999.
001300       10 CW-EL-PRED-BLOCK-ID      PIC 9(9).
001400   03 FILLER                       PIC X(01).
