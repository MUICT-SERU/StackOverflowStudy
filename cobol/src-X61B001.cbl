000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61B001.
000400 AUTHOR.        B.RUSSO.
000500 INSTALLATION.  CED APPLICATIVI.
000600 DATE-WRITTEN.  04/12/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X61B001
001100* **++ programma batch per l'analisi storica delle revisioni di
001200* **++ blocco (block version) degli interventi Q&A: ricostruisce
001300* **++ la catena dei predecessori di ogni blocco, calcola le
001400* **++ statistiche di similarita', produce il riepilogo per post,
001500* **++ classifica le modifiche (codice/testo) e stampa i diff.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800* DATE       BY    TICKET      DESCRIPTION
001900* ---------- ----- ----------- --------------------------------
002000* 1989-04-12 RUS   MI0501      PRIMA EMISSIONE - CARICAMENTO POST MI0501  
002100*                              E CALCOLO STATISTICHE SIMILARITA'  MI0501  
002200* 1989-06-03 RUS   MI0512      AGGIUNTO RIEPILOGO CATENA VERSIONI MI0512  
002300*                              PER POST (POST-SUMMARY)            MI0512  
002400* 1990-02-20 FER   MI0560      AGGIUNTA CLASSIFICAZIONE MODIFICHE MI0560  
002500*                              CODICE/TESTO (CHANGE-CLASSIFIER)   MI0560  
002600* 1990-09-11 FER   MI0588      AGGIUNTO LISTATO DIFF PER BLOCCO   MI0588  
002700*                              (DIFF-WRITER) - NUOVO FILE PBDIF   MI0588  
002800* 1991-03-07 BIA   MI0621      CORRETTA GESTIONE POST SENZA       MI0621  
002900*                              VERSIONI (LISTA SELEZIONE VUOTA)   MI0621  
003000* 1992-05-14 BIA   MI0674      MESSAGGI DI AVANZAMENTO OGNI 1000  MI0674  
003100*                              POST CARICATI                      MI0674  
003200* 1993-11-02 COL   MI0730      RANGE SIMILARITA' RESI PARAMETRICI MI0730  
003300*                              IN WK-LITERALS (CC-MIN/MAX)        MI0730  
003400* 1994-07-19 COL   MI0755      RIVISTO ORDINE CAMPI TRACCIATO     MI0755  
003500*                              PB-SIM-OUT (VEDI RICHIESTA UTENTE) MI0755  
003600* 1995-01-30 VER   MI0790      BONIFICA CAMPI FILLER SUI TRACCIATIMI0790  
003700*                              DI OUTPUT (ALLINEAMENTO A 250/205) MI0790  
003800* 1996-08-08 VER   MI0840      CORRETTA RICERCA VERSIONE PRECED.  MI0840  
003900*                              IN CHANGE-CLASSIFIER (HIST-ID)     MI0840  
004000* 1998-11-23 RUS   MI0910      ADEGUAMENTO ANNO 2000 - VERIFICATE MI0910  
004100*                              TUTTE LE DATE A 4 CIFRE, NESSUNA   MI0910  
004200*                              FINESTRA SECOLO USATA SU QUESTO    MI0910  
004300*                              PROGRAMMA (NESSUN CAMPO DATA AA)   MI0910  
004400* 1999-02-15 RUS   MI0911      TEST DI REGRESSIONE ANNO 2000 OK - MI0911  
004500*                              NESSUNA VARIAZIONE DI CODICE       MI0911  
004600* 2000-06-09 FER   MI0955      AGGIUNTO CONTEGGIO FINALE MODIFICHEMI0955  
004700*                              CODICE/TESTO/ENTRAMBE A LOG        MI0955  
004800* 2002-10-04 COL   MI1020      ADEGUATA CC-PROGRESS-CADENCE SU    MI1020  
004900*                              COPYBOOK COMUNE WK-LITERALS        MI1020  
005000* 2003-05-27 VER   MI1066      REVISIONE FINALE - NESSUN CAMBIO   MI1066  
005100*                              FUNZIONALE, SOLO RIORDINO COMMENTI MI1066  
005200* 2004-02-16 BIA   MI1102      DIFF-WRITER NON SPEZZAVA LE RIGHE    MI1102
005300*                              DIFF CON NEWLINE INCORPORATI - ORA   MI1102
005400*                              OGNI SEGMENTO ESCE SU UNA RIGA CON   MI1102
005500*                              LO STESSO PREFISSO OPERAZIONE        MI1102
005600* 2004-07-05 BIA   MI1110      SPOSTATE LE AREE DI LAVORO (WS-LOAD- MI1110
005700*                              AREA, WS-SIM-STATS-AREA, WS-CLASS-   MI1110
005800*                              AREA, ECC.) IN LOCAL-STORAGE SECTION MI1110
005900*                              PER ALLINEAMENTO ALLA CONVENZIONE DI MI1110
006000*                              REPARTO (VEDI X60D001/X60D002)       MI1110
006100*----------------------------------------------------------------
006200 ENVIRONMENT DIVISION.
006300*
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.    IBM-370.
006600 OBJECT-COMPUTER.    IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT PBSEL   ASSIGN TO PBSEL
007300                    ORGANIZATION IS LINE SEQUENTIAL
007400                    FILE STATUS PBSEL-FS.
007500     SELECT PBVER   ASSIGN TO PBVER
007600                    ORGANIZATION IS LINE SEQUENTIAL
007700                    FILE STATUS PBVER-FS.
007800     SELECT PBDIF   ASSIGN TO PBDIF
007900                    ORGANIZATION IS LINE SEQUENTIAL
008000                    FILE STATUS PBDIF-FS.
008100     SELECT SIMOUT  ASSIGN TO SIMOUT
008200                    ORGANIZATION IS LINE SEQUENTIAL
008300                    FILE STATUS SIMOUT-FS.
008400     SELECT PSMOUT  ASSIGN TO PSMOUT
008500                    ORGANIZATION IS LINE SEQUENTIAL
008600                    FILE STATUS PSMOUT-FS.
008700     SELECT PBDOUT  ASSIGN TO PBDOUT
008800                    ORGANIZATION IS LINE SEQUENTIAL
008900                    FILE STATUS PBDOUT-FS.
009000**
009100 DATA DIVISION.
009200*
009300 FILE SECTION.
009400*
009500* --- lista dei post selezionati per l'analisi (un id per riga) --
009600 FD  PBSEL                      RECORDING F.
009700 01  PB-SEL-REC.
009800   03 PB-SEL-POST-ID            PIC 9(9).
009900   03 FILLER                    PIC X(71).
010000*
010100* --- storico versioni blocco, pre-ordinato per POST-ID asc ------
010200 FD  PBVER                      RECORDING F.
010300 01  PB-VER-REC.
010400   03 PBV-POST-ID               PIC 9(9).
010500   03 PBV-HIST-ID               PIC 9(9).
010600   03 PBV-MR-FLAG               PIC 9.
010700   03 PBV-BLOCK-ID              PIC 9(9).
010800   03 PBV-BLOCK-TYPE            PIC 9.
010900   03 PBV-LOCAL-ID              PIC 9(4).
011000   03 PBV-PRED-HIST-ID          PIC 9(9).
011100   03 PBV-PRED-BLOCK-ID         PIC 9(9).
011200   03 PBV-PRED-LOCAL-ID         PIC 9(4).
011300   03 PBV-PRED-EQ-FLAG          PIC 9.
011400   03 PBV-PRED-SIM              PIC 9V9999.
011500   03 FILLER                    PIC X(19).
011600*
011700* --- righe diff di ogni revisione di blocco, raggruppate per
011800* --- POST-BLOCK-ID --------------------------------------------
011900 FD  PBDIF                      RECORDING F.
012000 01  PB-DIFF-REC.
012100   03 PBD-BLOCK-ID              PIC 9(9).
012200   03 PBD-OPERATION             PIC S9.
012300   03 PBD-TEXT                  PIC X(200).
012400   03 FILLER                    PIC X(01).
012500*
012600* --- output statistiche di similarita' (CSV) -------------------
012700 FD  SIMOUT                     RECORDING F.
012800 01  PB-SIM-OUT-REC.
012900   03 PB-SIM-OUT-TEXT           PIC X(132).
013000   03 FILLER                    PIC X(01).
013100*
013200* --- output riepilogo catena versioni per post -----------------
013300 FD  PSMOUT                     RECORDING F.
013400 01  PB-SUM-OUT-REC.
013500   03 PB-SUM-OUT-TEXT           PIC X(250).
013600   03 FILLER                    PIC X(01).
013700*
013800* --- output listato diff per blocco ----------------------------
013900 FD  PBDOUT                     RECORDING F.
014000 01  PB-DIF-OUT-REC.
014100   03 PB-DIF-OUT-TEXT           PIC X(205).
014200   03 FILLER                    PIC X(01).
014300*
014400 WORKING-STORAGE SECTION.
014500*
014600 01  WK-PGM-LITERALS.
014700   03 CC-CHAIN-WALKER           PIC X(8)  VALUE 'X61B002'.
014800   03 FILLER                    PIC X(01).
014900*
015000 COPY X61MCFL.
015100*
015200 LOCAL-STORAGE SECTION.
015300*
015400 COPY X61MPB.
015500*
015600 COPY X61MDL.
015700*
015800 COPY X61MCWI.
015900*
016000 COPY X61MCWO.
016100*
016200 COPY X61MCR.
016300*
016400 01  WS-FILE-STATUSES.
016500   03 PBSEL-FS                  PIC XX.
016600     88 PBSEL-OK                      VALUE '00'.
016700     88 PBSEL-EOF                     VALUE '10'.
016800   03 PBVER-FS                  PIC XX.
016900     88 PBVER-OK                      VALUE '00'.
017000     88 PBVER-EOF                     VALUE '10'.
017100   03 PBDIF-FS                  PIC XX.
017200     88 PBDIF-OK                      VALUE '00'.
017300     88 PBDIF-EOF                     VALUE '10'.
017400   03 SIMOUT-FS                 PIC XX.
017500     88 SIMOUT-OK                     VALUE '00'.
017600   03 PSMOUT-FS                 PIC XX.
017700     88 PSMOUT-OK                     VALUE '00'.
017800   03 PBDOUT-FS                 PIC XX.
017900     88 PBDOUT-OK                     VALUE '00'.
018000   03 FILLER                    PIC X(01).
018100*
018200 01  WS-SWITCHES.
018300   03 WS-PBSEL-EOF-SW           PIC X     VALUE 'N'.
018400     88 WS-PBSEL-AT-EOF               VALUE 'Y'.
018500   03 WS-PBVER-EOF-SW           PIC X     VALUE 'N'.
018600     88 WS-PBVER-AT-EOF               VALUE 'Y'.
018700   03 WS-PBDIF-EOF-SW           PIC X     VALUE 'N'.
018800     88 WS-PBDIF-AT-EOF               VALUE 'Y'.
018900   03 FILLER                    PIC X(01).
019000*
019100 01  WS-COUNTERS.
019200   03 WS-SEL-TOTAL              PIC 9(9) COMP VALUE ZERO.
019300   03 WS-SEL-PROCESSED          PIC 9(9) COMP VALUE ZERO.
019400   03 WS-SEL-REMAINING          PIC 9(9) COMP VALUE ZERO.
019500   03 WS-CODE-CHANGES           PIC 9(9) COMP VALUE ZERO.
019600   03 WS-TEXT-CHANGES           PIC 9(9) COMP VALUE ZERO.
019700   03 WS-BOTH-CHANGES           PIC 9(9) COMP VALUE ZERO.
019800   03 WS-PROGRESS-QUOT          PIC 9(9) COMP VALUE ZERO.
019900   03 WS-PROGRESS-REM           PIC 9(9) COMP VALUE ZERO.
020000   03 FILLER                    PIC X(01).
020100*
020200 01  WS-LOAD-AREA.
020300   03 WS-SEL-POST-ID            PIC 9(9).
020400   03 WS-PBVER-POST-ID          PIC 9(9) VALUE ZERO.
020500   03 WS-CUR-VER-IX             PIC 9(9) COMP VALUE ZERO.
020600   03 WS-HAVE-PREV-VER-SW       PIC X    VALUE 'N'.
020700     88 WS-HAVE-PREV-VER              VALUE 'Y'.
020800   03 FILLER                    PIC X(01).
020900*
021000 01  WS-SIM-STATS-AREA.
021100   03 WS-POST-IX                PIC 9(9) COMP.
021200   03 WS-VER-IX                 PIC 9(9) COMP.
021300   03 WS-BLK-IX                 PIC 9(9) COMP.
021400   03 WS-CHAIN-IX               PIC 9(9) COMP.
021500   03 WS-MIN-SIM                PIC 9V9999.
021600   03 WS-MAX-SIM                PIC 9V9999.
021700   03 WS-SUM-SIM                PIC 9V9999.
021800   03 WS-REV-COUNT              PIC 9(9) COMP.
021900   03 WS-AVG-SIM                PIC 9V9999.
022000   03 FILLER                    PIC X(01).
022100*
022200 01  WS-SIM-OUT-FIELDS.
022300   03 WS-SIM-REVISIONS-ED       PIC 9(4).
022400   03 WS-SIM-MIN-ED             PIC 9.9999.
022500   03 WS-SIM-MAX-ED             PIC 9.9999.
022600   03 WS-SIM-AVG-ED             PIC 9.9999.
022700   03 WS-SIM-TYPE-ED            PIC 9.
022800   03 FILLER                    PIC X(01).
022900*
023000 01  WS-CLASS-AREA.
023100   03 WS-CUR-BLOCK-ID           PIC 9(9).
023200   03 WS-CUR-VERSION-IX         PIC 9(9) COMP.
023300   03 WS-FOUND-BLK-IX           PIC 9(9) COMP.
023400   03 WS-FOUND-VER-IX           PIC 9(9) COMP.
023500   03 WS-BLOCK-FOUND-SW         PIC X.
023600     88 WS-BLOCK-FOUND                VALUE 'Y'.
023700   03 WS-VERSION-FOUND-SW       PIC X.
023800     88 WS-VERSION-FOUND              VALUE 'Y'.
023900   03 WS-UNCHANGED-RESULT-SW    PIC X.
024000     88 WS-UNCHANGED-RESULT           VALUE 'Y'.
024100   03 WS-RECURSE-DONE-SW        PIC X.
024200     88 WS-RECURSE-DONE               VALUE 'Y'.
024300   03 WS-CODE-FLAG-SW           PIC X     VALUE 'N'.
024400     88 WS-CODE-FLAG-ON               VALUE 'Y'.
024500   03 WS-TEXT-FLAG-SW           PIC X     VALUE 'N'.
024600     88 WS-TEXT-FLAG-ON               VALUE 'Y'.
024700   03 FILLER                    PIC X(01).
024800*
024900 01  WS-DIFF-AREA.
025000   03 WS-DIFF-LINE-COUNT        PIC 9(9) COMP.
025100   03 WS-DIFF-IX                PIC 9(9) COMP.
025200   03 FILLER                    PIC X(01).
025300*
025400 01  WS-TEXT-BUILD-AREA.
025500   03 WS-BUILD-PTR              PIC 9(9) COMP.
025600   03 FILLER                    PIC X(01).
025700*
025800 01  WS-EDIT-BRIDGE.
025900   03 WS-EDIT-N                 PIC 9(9)  VALUE ZERO.
026000   03 WS-EDIT-X REDEFINES WS-EDIT-N   PIC X(9).
026100   03 WS-EDIT4-N                PIC 9(4)  VALUE ZERO.
026200   03 WS-EDIT4-X REDEFINES WS-EDIT4-N PIC X(4).
026300   03 FILLER                    PIC X(01).
026400*
026500 01  WS-RUN-DATE.
026600   03 WS-RUN-DATE-YYMMDD        PIC 9(6).
026700   03 FILLER REDEFINES WS-RUN-DATE-YYMMDD.
026800     05 WS-RUN-DATE-YY          PIC 99.
026900     05 WS-RUN-DATE-MM          PIC 99.
027000     05 WS-RUN-DATE-DD          PIC 99.
027100*
027200* 2004-02-16 BIA MI1102 - puntatore standalone per lo sdoppio di
027300* PBD-TEXT sui newline incorporati (vedi 5320/5325 in PROCEDURE DIV.)
027400 77  WS-DIFF-SPLIT-PTR           PIC 9(03) COMP VALUE ZERO.
027500*
027600 01  WS-DIFF-SPLIT-AREA.
027700   03 WS-DIFF-SPLIT-DONE-SW     PIC X.
027800     88 WS-DIFF-SPLIT-DONE            VALUE 'Y'.
027900   03 WS-DIFF-PFX               PIC X(03).
028000   03 WS-DIFF-SEGMENT           PIC X(200).
028100   03 FILLER                    PIC X(01).
028200*
028300
028400 PROCEDURE DIVISION.
028500*
028600 0000-MAIN.
028700     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
028800     DISPLAY ' ********** X61B001 START - RUN DATE '
028900             WS-RUN-DATE-MM '/' WS-RUN-DATE-DD '/' WS-RUN-DATE-YY
029000             ' **********'.
029100
029200     PERFORM 1000-LOAD-POSTS         THRU 1000-EXIT.
029300     PERFORM 2000-SIMILARITY-STATS   THRU 2000-EXIT.
029400     PERFORM 3000-POST-SUMMARY       THRU 3000-EXIT.
029500     PERFORM 4000-CHANGE-CLASSIFIER  THRU 4000-EXIT.
029600     PERFORM 5000-DIFF-WRITER        THRU 5000-EXIT.
029700
029800     DISPLAY ' *********** X61B001 END ***********'.
029900     STOP RUN.
030000*
030100*----------------------------------------------------------------
030200* 1000-LOAD-POSTS - carica la lista dei post selezionati e, per
030300* ogni post, le sue versioni storiche ed i relativi blocchi, nelle
030400* tabelle comuni PB-POST-TB / PB-VERSION-TB / PB-BLOCK-TB.
030500*----------------------------------------------------------------
030600 1000-LOAD-POSTS.
030700     PERFORM 1050-COUNT-POST-SEL     THRU 1050-EXIT.
030800     PERFORM 1100-OPEN-LOAD-FILES    THRU 1100-EXIT.
030900     PERFORM 1150-READ-POST-SEL      THRU 1150-EXIT.
031000     PERFORM 1160-READ-PBVER         THRU 1160-EXIT.
031100     PERFORM 1200-LOAD-ONE-POST      THRU 1200-EXIT
031200         WITH TEST BEFORE
031300         UNTIL WS-PBSEL-AT-EOF.
031400     PERFORM 1900-CLOSE-LOAD-FILES   THRU 1900-EXIT.
031500     DISPLAY 'LOAD-POSTS COMPLETE - POSTS LOADED: ' PB-POST-TOT.
031600 1000-EXIT.
031700     EXIT.
031800*
031900 1050-COUNT-POST-SEL.
032000     MOVE ZERO TO WS-SEL-TOTAL.
032100     OPEN INPUT PBSEL.
032200     IF NOT PBSEL-OK
032300        DISPLAY 'PBSEL OPEN ERROR - FS: ' PBSEL-FS
032400        PERFORM 9999-ABEND THRU 9999-EXIT
032500     END-IF.
032600     PERFORM 1055-COUNT-READ THRU 1055-EXIT
032700         WITH TEST BEFORE
032800         UNTIL WS-PBSEL-AT-EOF.
032900     CLOSE PBSEL.
033000     MOVE 'N' TO WS-PBSEL-EOF-SW.
033100 1050-EXIT.
033200     EXIT.
033300*
033400 1055-COUNT-READ.
033500     READ PBSEL
033600         AT END SET WS-PBSEL-AT-EOF TO TRUE
033700         NOT AT END ADD 1 TO WS-SEL-TOTAL
033800     END-READ.
033900 1055-EXIT.
034000     EXIT.
034100*
034200 1100-OPEN-LOAD-FILES.
034300     OPEN INPUT PBSEL.
034400     IF NOT PBSEL-OK
034500        DISPLAY 'PBSEL OPEN ERROR - FS: ' PBSEL-FS
034600        PERFORM 9999-ABEND THRU 9999-EXIT
034700     END-IF.
034800     OPEN INPUT PBVER.
034900     IF NOT PBVER-OK
035000        DISPLAY 'PBVER OPEN ERROR - FS: ' PBVER-FS
035100        PERFORM 9999-ABEND THRU 9999-EXIT
035200     END-IF.
035300 1100-EXIT.
035400     EXIT.
035500*
035600 1150-READ-POST-SEL.
035700     READ PBSEL
035800         AT END SET WS-PBSEL-AT-EOF TO TRUE
035900         NOT AT END MOVE PB-SEL-POST-ID TO WS-SEL-POST-ID
036000     END-READ.
036100 1150-EXIT.
036200     EXIT.
036300*
036400 1160-READ-PBVER.
036500     IF NOT WS-PBVER-AT-EOF
036600        READ PBVER
036700            AT END SET WS-PBVER-AT-EOF TO TRUE
036800            NOT AT END MOVE PBV-POST-ID TO WS-PBVER-POST-ID
036900        END-READ
037000     END-IF.
037100 1160-EXIT.
037200     EXIT.
037300*
037400* 1200 - carica un post selezionato: salta gli eventuali blocchi
037500* di PBVER di post non selezionati, poi consuma tutte le versioni
037600* dei blocchi del post corrente (PBVER e' pre-ordinato per
037700* POST-ID asc, cosi' come la lista di selezione PBSEL).
037800 1200-LOAD-ONE-POST.
037900     ADD 1 TO PB-POST-TOT.
038000     SET PB-POST-IX TO PB-POST-TOT.
038100     MOVE WS-SEL-POST-ID TO PB-POST-ID (PB-POST-IX).
038200     COMPUTE PB-POST-VER-START (PB-POST-IX) = PB-VERSION-TOT + 1.
038300     MOVE 'N' TO WS-HAVE-PREV-VER-SW.
038400
038500     PERFORM 1210-SKIP-UNSELECTED-PBVER THRU 1210-EXIT
038600         WITH TEST BEFORE
038700         UNTIL WS-PBVER-AT-EOF
038800            OR WS-PBVER-POST-ID NOT LESS THAN WS-SEL-POST-ID.
038900
039000     PERFORM 1220-CONSUME-ONE-VERSION THRU 1220-EXIT
039100         WITH TEST BEFORE
039200         UNTIL WS-PBVER-AT-EOF
039300            OR WS-PBVER-POST-ID NOT EQUAL WS-SEL-POST-ID.
039400
039500     COMPUTE PB-POST-VER-TOTAL (PB-POST-IX) =
039600             PB-VERSION-TOT - PB-POST-VER-START (PB-POST-IX) + 1.
039700
039800     ADD 1 TO WS-SEL-PROCESSED.
039900     COMPUTE WS-SEL-REMAINING = WS-SEL-TOTAL - WS-SEL-PROCESSED.
040000     PERFORM 1600-SHOW-PROGRESS THRU 1600-EXIT.
040100     PERFORM 1150-READ-POST-SEL THRU 1150-EXIT.
040200 1200-EXIT.
040300     EXIT.
040400*
040500 1210-SKIP-UNSELECTED-PBVER.
040600     PERFORM 1160-READ-PBVER THRU 1160-EXIT.
040700 1210-EXIT.
040800     EXIT.
040900*
041000 1220-CONSUME-ONE-VERSION.
041100     PERFORM 1400-ADD-VERSION THRU 1400-EXIT.
041200     PERFORM 1500-ADD-BLOCK   THRU 1500-EXIT
041300         WITH TEST BEFORE
041400         UNTIL WS-PBVER-AT-EOF
041500            OR WS-PBVER-POST-ID NOT EQUAL WS-SEL-POST-ID
041600            OR PBV-HIST-ID NOT EQUAL
041700               PB-VER-HIST-ID (WS-CUR-VER-IX).
041800 1220-EXIT.
041900     EXIT.
042000*
042100 1400-ADD-VERSION.
042200     ADD 1 TO PB-VERSION-TOT.
042300     SET PB-VERSION-IX TO PB-VERSION-TOT.
042400     MOVE PBV-POST-ID  TO PB-VER-POST-ID (PB-VERSION-IX).
042500     MOVE PBV-HIST-ID  TO PB-VER-HIST-ID (PB-VERSION-IX).
042600     MOVE PBV-MR-FLAG  TO PB-VER-MR-FLAG (PB-VERSION-IX).
042700     MOVE ZERO         TO PB-VER-PREV-HIST-ID (PB-VERSION-IX).
042800     COMPUTE PB-VER-BLK-START (PB-VERSION-IX) = PB-BLOCK-TOT + 1.
042900     MOVE ZERO         TO PB-VER-BLK-TOTAL (PB-VERSION-IX).
043000
043100     IF WS-HAVE-PREV-VER
043200        MOVE PBV-HIST-ID TO PB-VER-PREV-HIST-ID (WS-CUR-VER-IX)
043300     END-IF.
043400
043500     SET WS-CUR-VER-IX TO PB-VERSION-IX.
043600     MOVE 'Y' TO WS-HAVE-PREV-VER-SW.
043700 1400-EXIT.
043800     EXIT.
043900*
044000 1500-ADD-BLOCK.
044100     ADD 1 TO PB-BLOCK-TOT.
044200     SET PB-BLOCK-IX TO PB-BLOCK-TOT.
044300     MOVE PBV-POST-ID        TO PB-BLK-POST-ID (PB-BLOCK-IX).
044400     MOVE PBV-HIST-ID        TO PB-BLK-HIST-ID (PB-BLOCK-IX).
044500     MOVE PBV-BLOCK-ID       TO PB-BLK-BLOCK-ID (PB-BLOCK-IX).
044600     MOVE PBV-BLOCK-TYPE     TO PB-BLK-TYPE (PB-BLOCK-IX).
044700     MOVE PBV-LOCAL-ID       TO PB-BLK-LOCAL-ID (PB-BLOCK-IX).
044800     MOVE PBV-PRED-HIST-ID   TO PB-BLK-PRED-HIST-ID (PB-BLOCK-IX).
044900     MOVE PBV-PRED-BLOCK-ID  TO
045000             PB-BLK-PRED-BLOCK-ID (PB-BLOCK-IX).
045100     MOVE PBV-PRED-LOCAL-ID  TO
045200             PB-BLK-PRED-LOCAL-ID (PB-BLOCK-IX).
045300     MOVE PBV-PRED-EQ-FLAG   TO PB-BLK-PRED-EQ-FLAG (PB-BLOCK-IX).
045400     MOVE PBV-PRED-SIM       TO PB-BLK-PRED-SIM (PB-BLOCK-IX).
045500
045600     ADD 1 TO PB-VER-BLK-TOTAL (WS-CUR-VER-IX).
045700     PERFORM 1160-READ-PBVER THRU 1160-EXIT.
045800 1500-EXIT.
045900     EXIT.
046000*
046100* 1992-05-14 BIA MI0674 - avanzamento ogni CC-PROGRESS-CADENCE
046200 1600-SHOW-PROGRESS.
046300     DIVIDE WS-SEL-PROCESSED BY CC-PROGRESS-CADENCE
046400         GIVING WS-PROGRESS-QUOT
046500         REMAINDER WS-PROGRESS-REM.
046600     IF WS-PROGRESS-REM = ZERO
046700        DISPLAY 'LOAD-POSTS - PROCESSED: ' WS-SEL-PROCESSED
046800                '  REMAINING: ' WS-SEL-REMAINING
046900     END-IF.
047000 1600-EXIT.
047100     EXIT.
047200*
047300 1900-CLOSE-LOAD-FILES.
047400     CLOSE PBSEL.
047500     CLOSE PBVER.
047600 1900-EXIT.
047700     EXIT.
047800*
047900*----------------------------------------------------------------
048000* 2000-SIMILARITY-STATS - per ogni post, per ogni versione (piu'
048100* recente prima), per ogni blocco: ricostruisce la catena dei
048200* predecessori (X61B002) e, se produce elementi nuovi, calcola
048300* min/max/somma delle similarita' ed emette il record SIMOUT.
048400*----------------------------------------------------------------
048500 2000-SIMILARITY-STATS.
048600     DISPLAY 'SIMILARITY-STATS START'.
048700     OPEN OUTPUT SIMOUT.
048800     IF NOT SIMOUT-OK
048900        DISPLAY 'SIMOUT OPEN ERROR - FS: ' SIMOUT-FS
049000        PERFORM 9999-ABEND THRU 9999-EXIT
049100     END-IF.
049200
049300     MOVE SPACES TO PB-SIM-OUT-TEXT.
049400     STRING 'PostId,UniqueId,PostBlockType,Revisions,'
049500                                           DELIMITED BY SIZE
049600            'MinSim,MaxSim,AvgSim'         DELIMITED BY SIZE
049700       INTO PB-SIM-OUT-TEXT.
049800     WRITE PB-SIM-OUT-REC.
049900
050000     PERFORM 2050-PROCESS-ONE-POST-SIM THRU 2050-EXIT
050100         VARYING WS-POST-IX FROM 1 BY 1
050200         UNTIL WS-POST-IX > PB-POST-TOT.
050300
050400     CLOSE SIMOUT.
050500     DISPLAY 'SIMILARITY-STATS COMPLETE'.
050600 2000-EXIT.
050700     EXIT.
050800*
050900 2050-PROCESS-ONE-POST-SIM.
051000     MOVE ZERO TO PB-DONE-TOT.
051100     PERFORM 2060-PROCESS-ONE-VERSION-SIM THRU 2060-EXIT
051200         VARYING WS-VER-IX
051300            FROM PB-POST-VER-START (WS-POST-IX) BY 1
051400         UNTIL WS-VER-IX >
051500                  PB-POST-VER-START (WS-POST-IX)
051600                + PB-POST-VER-TOTAL (WS-POST-IX) - 1.
051700 2050-EXIT.
051800     EXIT.
051900*
052000 2060-PROCESS-ONE-VERSION-SIM.
052100     PERFORM 2100-WALK-ONE-CHAIN THRU 2100-EXIT
052200         VARYING WS-BLK-IX FROM PB-VER-BLK-START (WS-VER-IX) BY 1
052300         UNTIL WS-BLK-IX > PB-VER-BLK-START (WS-VER-IX)
052400                          + PB-VER-BLK-TOTAL (WS-VER-IX) - 1.
052500 2060-EXIT.
052600     EXIT.
052700*
052800 2100-WALK-ONE-CHAIN.
052900     MOVE PB-BLK-BLOCK-ID (WS-BLK-IX) TO CW-START-BLOCK-ID.
053000     MOVE PB-BLK-HIST-ID  (WS-BLK-IX) TO CW-START-HIST-ID.
053100     MOVE ZERO TO CW-LIST-TOT.
053200     CALL CC-CHAIN-WALKER USING PB-DATA CW-IN CW-OUT CW-RESULT
053300         ON EXCEPTION
053400            PERFORM 9100-CHAIN-CALL-ERROR THRU 9100-EXIT
053500         NOT ON EXCEPTION
053600            PERFORM 2150-USE-CHAIN-RESULT THRU 2150-EXIT
053700     END-CALL.
053800 2100-EXIT.
053900     EXIT.
054000*
054100 2150-USE-CHAIN-RESULT.
054200     IF CW-RC-NOT-FOUND
054300        DISPLAY 'CHAIN-WALK BLOCK NOT FOUND - ' CW-START-BLOCK-ID
054400     END-IF.
054500     IF CW-LIST-TOT > ZERO
054600        PERFORM 2200-WRITE-SIM-RECORD THRU 2200-EXIT
054700     END-IF.
054800 2150-EXIT.
054900     EXIT.
055000*
055100 2200-WRITE-SIM-RECORD.
055200     MOVE 1.0000 TO WS-MIN-SIM.
055300     MOVE 0.0000 TO WS-MAX-SIM.
055400     MOVE ZERO   TO WS-SUM-SIM.
055500
055600     IF CW-LIST-TOT > 1
055700        PERFORM 2250-ACCUM-ONE-SIM THRU 2250-EXIT
055800            VARYING WS-CHAIN-IX FROM 1 BY 1
055900            UNTIL WS-CHAIN-IX > CW-LIST-TOT - 1
056000     END-IF.
056100
056200     COMPUTE WS-REV-COUNT = CW-LIST-TOT - 1.
056300
056400     IF CW-EL-TYPE (1) = CC-IN-TYPE-CODE
056500        MOVE CC-OUT-TYPE-CODE TO WS-SIM-TYPE-ED
056600     ELSE
056700        MOVE CC-OUT-TYPE-TEXT TO WS-SIM-TYPE-ED
056800     END-IF.
056900
057000     IF WS-SUM-SIM NOT = ZERO
057100        AND WS-SUM-SIM NOT < CC-MIN-SIMILARITY
057200        AND WS-SUM-SIM NOT > CC-MAX-SIMILARITY
057300        MOVE WS-REV-COUNT TO WS-SIM-REVISIONS-ED
057400        MOVE WS-MIN-SIM   TO WS-SIM-MIN-ED
057500        MOVE WS-MAX-SIM   TO WS-SIM-MAX-ED
057600        COMPUTE WS-AVG-SIM ROUNDED = WS-SUM-SIM / WS-REV-COUNT
057700        MOVE WS-AVG-SIM   TO WS-SIM-AVG-ED
057800     ELSE
057900        MOVE ZERO TO WS-SIM-REVISIONS-ED
058000        MOVE ZERO TO WS-SIM-MIN-ED
058100        MOVE ZERO TO WS-SIM-MAX-ED
058200        MOVE ZERO TO WS-SIM-AVG-ED
058300     END-IF.
058400
058500     PERFORM 2280-BUILD-SIM-LINE THRU 2280-EXIT.
058600     WRITE PB-SIM-OUT-REC.
058700 2200-EXIT.
058800     EXIT.
058900*
059000 2250-ACCUM-ONE-SIM.
059100     IF CW-EL-SIM (WS-CHAIN-IX) < WS-MIN-SIM
059200        MOVE CW-EL-SIM (WS-CHAIN-IX) TO WS-MIN-SIM
059300     END-IF.
059400     IF CW-EL-SIM (WS-CHAIN-IX) > WS-MAX-SIM
059500        MOVE CW-EL-SIM (WS-CHAIN-IX) TO WS-MAX-SIM
059600     END-IF.
059700     ADD CW-EL-SIM (WS-CHAIN-IX) TO WS-SUM-SIM.
059800 2250-EXIT.
059900     EXIT.
060000*
060100 2280-BUILD-SIM-LINE.
060200     MOVE SPACES TO PB-SIM-OUT-TEXT.
060300     MOVE 1 TO WS-BUILD-PTR.
060400     STRING PB-POST-ID (WS-POST-IX)   DELIMITED BY SIZE
060500            ','                       DELIMITED BY SIZE
060600            CW-EL-BLOCK-ID (1)        DELIMITED BY SIZE
060700            ','                       DELIMITED BY SIZE
060800            WS-SIM-TYPE-ED            DELIMITED BY SIZE
060900            ','                       DELIMITED BY SIZE
061000            WS-SIM-REVISIONS-ED       DELIMITED BY SIZE
061100            ','                       DELIMITED BY SIZE
061200            WS-SIM-MIN-ED             DELIMITED BY SIZE
061300            ','                       DELIMITED BY SIZE
061400            WS-SIM-MAX-ED             DELIMITED BY SIZE
061500            ','                       DELIMITED BY SIZE
061600            WS-SIM-AVG-ED             DELIMITED BY SIZE
061700       INTO PB-SIM-OUT-TEXT
061800       WITH POINTER WS-BUILD-PTR.
061900 2280-EXIT.
062000     EXIT.
062100*
062200*----------------------------------------------------------------
062300* 3000-POST-SUMMARY - per ogni post emette una riga con il
062400* numero di versioni ed i blocchi di ogni versione, dalla piu'
062500* recente alla piu' vecchia.
062600*----------------------------------------------------------------
062700 3000-POST-SUMMARY.
062800     OPEN OUTPUT PSMOUT.
062900     IF NOT PSMOUT-OK
063000        DISPLAY 'PSMOUT OPEN ERROR - FS: ' PSMOUT-FS
063100        PERFORM 9999-ABEND THRU 9999-EXIT
063200     END-IF.
063300
063400     PERFORM 3050-WRITE-ONE-POST-SUMMARY THRU 3050-EXIT
063500         VARYING WS-POST-IX FROM 1 BY 1
063600         UNTIL WS-POST-IX > PB-POST-TOT.
063700
063800     CLOSE PSMOUT.
063900     DISPLAY 'POST-SUMMARY COMPLETE'.
064000 3000-EXIT.
064100     EXIT.
064200*
064300 3050-WRITE-ONE-POST-SUMMARY.
064400     MOVE SPACES TO PB-SUM-OUT-TEXT.
064500     MOVE 1 TO WS-BUILD-PTR.
064600     MOVE PB-POST-VER-TOTAL (WS-POST-IX) TO WS-EDIT4-N.
064700     STRING PB-POST-ID (WS-POST-IX) DELIMITED BY SIZE
064800            '('                     DELIMITED BY SIZE
064900            WS-EDIT4-N              DELIMITED BY SIZE
065000            ')'                     DELIMITED BY SIZE
065100            ':'                     DELIMITED BY SIZE
065200       INTO PB-SUM-OUT-TEXT
065300       WITH POINTER WS-BUILD-PTR.
065400
065500     PERFORM 3100-APPEND-ONE-VERSION THRU 3100-EXIT
065600         VARYING WS-VER-IX
065700            FROM PB-POST-VER-START (WS-POST-IX) BY 1
065800         UNTIL WS-VER-IX >
065900                  PB-POST-VER-START (WS-POST-IX)
066000                + PB-POST-VER-TOTAL (WS-POST-IX) - 1.
066100
066200     WRITE PB-SUM-OUT-REC.
066300 3050-EXIT.
066400     EXIT.
066500*
066600 3100-APPEND-ONE-VERSION.
066700     IF WS-VER-IX > PB-POST-VER-START (WS-POST-IX)
066800        STRING '->' DELIMITED BY SIZE
066900           INTO PB-SUM-OUT-TEXT
067000           WITH POINTER WS-BUILD-PTR
067100     END-IF.
067200
067300     STRING PB-VER-HIST-ID (WS-VER-IX) DELIMITED BY SIZE
067400            '['                        DELIMITED BY SIZE
067500       INTO PB-SUM-OUT-TEXT
067600       WITH POINTER WS-BUILD-PTR.
067700
067800     PERFORM 3150-APPEND-ONE-BLOCK THRU 3150-EXIT
067900         VARYING WS-BLK-IX FROM PB-VER-BLK-START (WS-VER-IX) BY 1
068000         UNTIL WS-BLK-IX > PB-VER-BLK-START (WS-VER-IX)
068100                          + PB-VER-BLK-TOTAL (WS-VER-IX) - 1.
068200
068300     STRING ']' DELIMITED BY SIZE
068400        INTO PB-SUM-OUT-TEXT
068500        WITH POINTER WS-BUILD-PTR.
068600 3100-EXIT.
068700     EXIT.
068800*
068900 3150-APPEND-ONE-BLOCK.
069000     IF WS-BLK-IX > PB-VER-BLK-START (WS-VER-IX)
069100        STRING ',' DELIMITED BY SIZE
069200           INTO PB-SUM-OUT-TEXT
069300           WITH POINTER WS-BUILD-PTR
069400     END-IF.
069500
069600     STRING PB-BLK-BLOCK-ID (WS-BLK-IX) DELIMITED BY SIZE
069700        INTO PB-SUM-OUT-TEXT
069800        WITH POINTER WS-BUILD-PTR.
069900 3150-EXIT.
070000     EXIT.
070100*
070200*----------------------------------------------------------------
070300* 4000-CHANGE-CLASSIFIER - per ogni post esamina solo i blocchi
070400* della versione piu' recente; per ciascuno risale la catena dei
070500* predecessori UGUALI (senza usare X61B002, perche' qui la
070600* ricorsione cambia VERSIONE e non usa il done-set) finche' non
070700* trova un blocco diverso dal suo predecessore, un predecessore
070800* zero, o un blocco/versione mancante.
070900*----------------------------------------------------------------
071000 4000-CHANGE-CLASSIFIER.
071100     MOVE ZERO TO WS-CODE-CHANGES.
071200     MOVE ZERO TO WS-TEXT-CHANGES.
071300     MOVE ZERO TO WS-BOTH-CHANGES.
071400
071500     PERFORM 4050-CLASSIFY-ONE-POST THRU 4050-EXIT
071600         VARYING WS-POST-IX FROM 1 BY 1
071700         UNTIL WS-POST-IX > PB-POST-TOT.
071800
071900     DISPLAY 'CHANGE-CLASSIFIER - CODE: ' WS-CODE-CHANGES
072000             '  TEXT: ' WS-TEXT-CHANGES
072100             '  BOTH: ' WS-BOTH-CHANGES.
072200 4000-EXIT.
072300     EXIT.
072400*
072500 4050-CLASSIFY-ONE-POST.
072600     MOVE 'N' TO WS-CODE-FLAG-SW.
072700     MOVE 'N' TO WS-TEXT-FLAG-SW.
072800
072900     IF PB-POST-VER-TOTAL (WS-POST-IX) > ZERO
073000        MOVE PB-POST-VER-START (WS-POST-IX) TO WS-CUR-VERSION-IX
073100        PERFORM 4060-CLASSIFY-ONE-BLOCK THRU 4060-EXIT
073200            VARYING WS-BLK-IX
073300               FROM PB-VER-BLK-START (WS-CUR-VERSION-IX) BY 1
073400            UNTIL WS-BLK-IX >
073500                     PB-VER-BLK-START (WS-CUR-VERSION-IX)
073600                   + PB-VER-BLK-TOTAL (WS-CUR-VERSION-IX) - 1
073700               OR (WS-CODE-FLAG-ON AND WS-TEXT-FLAG-ON)
073800     END-IF.
073900
074000     IF WS-CODE-FLAG-ON AND WS-TEXT-FLAG-ON
074100        ADD 1 TO WS-BOTH-CHANGES
074200     ELSE
074300        IF WS-CODE-FLAG-ON
074400           ADD 1 TO WS-CODE-CHANGES
074500        ELSE
074600           IF WS-TEXT-FLAG-ON
074700              ADD 1 TO WS-TEXT-CHANGES
074800           END-IF
074900        END-IF
075000     END-IF.
075100 4050-EXIT.
075200     EXIT.
075300*
075400 4060-CLASSIFY-ONE-BLOCK.
075500     MOVE PB-BLK-BLOCK-ID (WS-BLK-IX) TO WS-CUR-BLOCK-ID.
075600     MOVE PB-POST-VER-START (WS-POST-IX) TO WS-CUR-VERSION-IX.
075700
075800     PERFORM 4100-CHECK-BLOCK-UNCHANGED THRU 4100-EXIT.
075900
076000     IF NOT WS-UNCHANGED-RESULT
076100        IF PB-BLK-TYPE (WS-BLK-IX) = CC-IN-TYPE-CODE
076200           MOVE 'Y' TO WS-CODE-FLAG-SW
076300        ELSE
076400           MOVE 'Y' TO WS-TEXT-FLAG-SW
076500        END-IF
076600     END-IF.
076700 4060-EXIT.
076800     EXIT.
076900*
077000* 1996-08-08 VER MI0840 - ricerca iterativa (non ricorsiva) della
077100* catena di predecessori UGUALI attraverso le versioni del post
077200 4100-CHECK-BLOCK-UNCHANGED.
077300     MOVE 'Y' TO WS-UNCHANGED-RESULT-SW.
077400     MOVE 'N' TO WS-RECURSE-DONE-SW.
077500     PERFORM 4150-UNCHANGED-STEP THRU 4150-EXIT
077600         WITH TEST BEFORE
077700         UNTIL WS-RECURSE-DONE.
077800 4100-EXIT.
077900     EXIT.
078000*
078100 4150-UNCHANGED-STEP.
078200     PERFORM 4200-FIND-BLOCK-IN-VERSION THRU 4200-EXIT.
078300
078400     IF NOT WS-BLOCK-FOUND
078500        MOVE 'Y' TO WS-UNCHANGED-RESULT-SW
078600        MOVE 'Y' TO WS-RECURSE-DONE-SW
078700     ELSE
078800        IF NOT PB-BLK-PRED-EQUAL (WS-FOUND-BLK-IX)
078900           MOVE 'N' TO WS-UNCHANGED-RESULT-SW
079000           MOVE 'Y' TO WS-RECURSE-DONE-SW
079100        ELSE
079200           IF PB-BLK-PRED-BLOCK-ID (WS-FOUND-BLK-IX) = ZERO
079300              MOVE 'Y' TO WS-UNCHANGED-RESULT-SW
079400              MOVE 'Y' TO WS-RECURSE-DONE-SW
079500           ELSE
079600              PERFORM 4300-FIND-VERSION-BY-HIST THRU 4300-EXIT
079700              IF NOT WS-VERSION-FOUND
079800                 MOVE 'Y' TO WS-UNCHANGED-RESULT-SW
079900                 MOVE 'Y' TO WS-RECURSE-DONE-SW
080000              ELSE
080100                 MOVE PB-BLK-PRED-BLOCK-ID (WS-FOUND-BLK-IX)
080200                                              TO WS-CUR-BLOCK-ID
080300                 MOVE WS-FOUND-VER-IX TO WS-CUR-VERSION-IX
080400              END-IF
080500           END-IF
080600        END-IF
080700     END-IF.
080800 4150-EXIT.
080900     EXIT.
081000*
081100 4200-FIND-BLOCK-IN-VERSION.
081200     MOVE 'N' TO WS-BLOCK-FOUND-SW.
081300     PERFORM 4210-TEST-ONE-BLOCK THRU 4210-EXIT
081400         VARYING WS-FOUND-BLK-IX
081500            FROM PB-VER-BLK-START (WS-CUR-VERSION-IX) BY 1
081600         UNTIL WS-FOUND-BLK-IX >
081700                  PB-VER-BLK-START (WS-CUR-VERSION-IX)
081800                + PB-VER-BLK-TOTAL (WS-CUR-VERSION-IX) - 1
081900            OR WS-BLOCK-FOUND.
082000 4200-EXIT.
082100     EXIT.
082200*
082300 4210-TEST-ONE-BLOCK.
082400     IF PB-BLK-BLOCK-ID (WS-FOUND-BLK-IX) = WS-CUR-BLOCK-ID
082500        MOVE 'Y' TO WS-BLOCK-FOUND-SW
082600     END-IF.
082700 4210-EXIT.
082800     EXIT.
082900*
083000 4300-FIND-VERSION-BY-HIST.
083100     MOVE 'N' TO WS-VERSION-FOUND-SW.
083200     PERFORM 4310-TEST-ONE-VERSION THRU 4310-EXIT
083300         VARYING WS-FOUND-VER-IX
083400            FROM PB-POST-VER-START (WS-POST-IX) BY 1
083500         UNTIL WS-FOUND-VER-IX >
083600                  PB-POST-VER-START (WS-POST-IX)
083700                + PB-POST-VER-TOTAL (WS-POST-IX) - 1
083800            OR WS-VERSION-FOUND.
083900 4300-EXIT.
084000     EXIT.
084100*
084200 4310-TEST-ONE-VERSION.
084300     IF PB-VER-HIST-ID (WS-FOUND-VER-IX)
084400           = PB-VER-PREV-HIST-ID (WS-CUR-VERSION-IX)
084500        MOVE 'Y' TO WS-VERSION-FOUND-SW
084600     END-IF.
084700 4310-EXIT.
084800     EXIT.
084900*
085000*----------------------------------------------------------------
085100* 5000-DIFF-WRITER - carica le righe diff (PBDIF) in memoria e,
085200* per ogni post e versione, per ogni blocco di testa, ricostruisce
085300* la catena con X61B002 e stampa, per ogni elemento con righe
085400* diff, un'intestazione ed il listato delle righe.
085500*----------------------------------------------------------------
085600 5000-DIFF-WRITER.
085700     PERFORM 5050-LOAD-DIFF-LINES THRU 5050-EXIT.
085800
085900     OPEN OUTPUT PBDOUT.
086000     IF NOT PBDOUT-OK
086100        DISPLAY 'PBDOUT OPEN ERROR - FS: ' PBDOUT-FS
086200        PERFORM 9999-ABEND THRU 9999-EXIT
086300     END-IF.
086400
086500     PERFORM 5100-PROCESS-ONE-POST-DIFF THRU 5100-EXIT
086600         VARYING WS-POST-IX FROM 1 BY 1
086700         UNTIL WS-POST-IX > PB-POST-TOT.
086800
086900     CLOSE PBDOUT.
087000     DISPLAY 'DIFF-WRITER COMPLETE'.
087100 5000-EXIT.
087200     EXIT.
087300*
087400 5050-LOAD-DIFF-LINES.
087500     MOVE ZERO TO PB-DIFFL-TOT.
087600     OPEN INPUT PBDIF.
087700     IF NOT PBDIF-OK
087800        DISPLAY 'PBDIF OPEN ERROR - FS: ' PBDIF-FS
087900        PERFORM 9999-ABEND THRU 9999-EXIT
088000     END-IF.
088100     MOVE 'N' TO WS-PBDIF-EOF-SW.
088200     PERFORM 5060-READ-ONE-DIFF THRU 5060-EXIT
088300         WITH TEST BEFORE
088400         UNTIL WS-PBDIF-AT-EOF.
088500     CLOSE PBDIF.
088600 5050-EXIT.
088700     EXIT.
088800*
088900 5060-READ-ONE-DIFF.
089000     READ PBDIF
089100         AT END SET WS-PBDIF-AT-EOF TO TRUE
089200         NOT AT END PERFORM 5070-STORE-ONE-DIFF THRU 5070-EXIT
089300     END-READ.
089400 5060-EXIT.
089500     EXIT.
089600*
089700 5070-STORE-ONE-DIFF.
089800     ADD 1 TO PB-DIFFL-TOT.
089900     SET PB-DIFFL-IX TO PB-DIFFL-TOT.
090000     MOVE PBD-BLOCK-ID  TO PB-DIFFL-BLOCK-ID (PB-DIFFL-IX).
090100     MOVE PBD-OPERATION TO PB-DIFFL-OPERATION (PB-DIFFL-IX).
090200     MOVE PBD-TEXT      TO PB-DIFFL-TEXT (PB-DIFFL-IX).
090300 5070-EXIT.
090400     EXIT.
090500*
090600 5100-PROCESS-ONE-POST-DIFF.
090700     MOVE ZERO TO PB-DONE-TOT.
090800     PERFORM 5110-PROCESS-ONE-VERSION-DIFF THRU 5110-EXIT
090900         VARYING WS-VER-IX
091000            FROM PB-POST-VER-START (WS-POST-IX) BY 1
091100         UNTIL WS-VER-IX >
091200                  PB-POST-VER-START (WS-POST-IX)
091300                + PB-POST-VER-TOTAL (WS-POST-IX) - 1.
091400 5100-EXIT.
091500     EXIT.
091600*
091700 5110-PROCESS-ONE-VERSION-DIFF.
091800     PERFORM 5150-WALK-CHAIN-FOR-DIFF THRU 5150-EXIT
091900         VARYING WS-BLK-IX FROM PB-VER-BLK-START (WS-VER-IX) BY 1
092000         UNTIL WS-BLK-IX > PB-VER-BLK-START (WS-VER-IX)
092100                          + PB-VER-BLK-TOTAL (WS-VER-IX) - 1.
092200 5110-EXIT.
092300     EXIT.
092400*
092500 5150-WALK-CHAIN-FOR-DIFF.
092600     MOVE PB-BLK-BLOCK-ID (WS-BLK-IX) TO CW-START-BLOCK-ID.
092700     MOVE PB-BLK-HIST-ID  (WS-BLK-IX) TO CW-START-HIST-ID.
092800     MOVE ZERO TO CW-LIST-TOT.
092900     CALL CC-CHAIN-WALKER USING PB-DATA CW-IN CW-OUT CW-RESULT
093000         ON EXCEPTION
093100            PERFORM 9100-CHAIN-CALL-ERROR THRU 9100-EXIT
093200         NOT ON EXCEPTION
093300            PERFORM 5200-WRITE-DIFF-SECTIONS THRU 5200-EXIT
093400     END-CALL.
093500 5150-EXIT.
093600     EXIT.
093700*
093800 5200-WRITE-DIFF-SECTIONS.
093900     PERFORM 5210-WRITE-ONE-DIFF-SECTION THRU 5210-EXIT
094000         VARYING WS-CHAIN-IX FROM 1 BY 1
094100         UNTIL WS-CHAIN-IX > CW-LIST-TOT.
094200 5200-EXIT.
094300     EXIT.
094400*
094500 5210-WRITE-ONE-DIFF-SECTION.
094600     PERFORM 5220-COUNT-DIFF-LINES THRU 5220-EXIT.
094700     IF WS-DIFF-LINE-COUNT > ZERO
094800        PERFORM 5250-WRITE-SECTION-HEADER THRU 5250-EXIT
094900        PERFORM 5300-WRITE-ONE-DIFF-LINE THRU 5300-EXIT
095000            VARYING WS-DIFF-IX FROM 1 BY 1
095100            UNTIL WS-DIFF-IX > PB-DIFFL-TOT
095200     END-IF.
095300 5210-EXIT.
095400     EXIT.
095500*
095600 5220-COUNT-DIFF-LINES.
095700     MOVE ZERO TO WS-DIFF-LINE-COUNT.
095800     PERFORM 5225-COUNT-ONE-DIFF-LINE THRU 5225-EXIT
095900         VARYING WS-DIFF-IX FROM 1 BY 1
096000         UNTIL WS-DIFF-IX > PB-DIFFL-TOT.
096100 5220-EXIT.
096200     EXIT.
096300*
096400 5225-COUNT-ONE-DIFF-LINE.
096500     IF PB-DIFFL-BLOCK-ID (WS-DIFF-IX)
096600           = CW-EL-BLOCK-ID (WS-CHAIN-IX)
096700        ADD 1 TO WS-DIFF-LINE-COUNT
096800     END-IF.
096900 5225-EXIT.
097000     EXIT.
097100*
097200 5250-WRITE-SECTION-HEADER.
097300     IF CW-EL-TYPE (WS-CHAIN-IX) = CC-IN-TYPE-CODE
097400        MOVE CC-OUT-TYPE-CODE TO WS-SIM-TYPE-ED
097500     ELSE
097600        MOVE CC-OUT-TYPE-TEXT TO WS-SIM-TYPE-ED
097700     END-IF.
097800
097900     MOVE SPACES TO PB-DIF-OUT-TEXT.
098000     MOVE 1 TO WS-BUILD-PTR.
098100     STRING 'DIFF POSTID='     DELIMITED BY SIZE
098200            PB-POST-ID (WS-POST-IX)         DELIMITED BY SIZE
098300            ' HISTID='                       DELIMITED BY SIZE
098400            CW-EL-HIST-ID (WS-CHAIN-IX)      DELIMITED BY SIZE
098500            ' LOCALID='                       DELIMITED BY SIZE
098600            CW-EL-LOCAL-ID (WS-CHAIN-IX)      DELIMITED BY SIZE
098700            ' BLOCKID='                        DELIMITED BY SIZE
098800            CW-EL-BLOCK-ID (WS-CHAIN-IX)       DELIMITED BY SIZE
098900            ' PREDBLOCKID='                    DELIMITED BY SIZE
099000            CW-EL-PRED-BLOCK-ID (WS-CHAIN-IX)  DELIMITED BY SIZE
099100            ' CODE='                            DELIMITED BY SIZE
099200            WS-SIM-TYPE-ED                      DELIMITED BY SIZE
099300       INTO PB-DIF-OUT-TEXT
099400       WITH POINTER WS-BUILD-PTR.
099500     WRITE PB-DIF-OUT-REC.
099600 5250-EXIT.
099700     EXIT.
099800*
099900 5300-WRITE-ONE-DIFF-LINE.
100000     IF PB-DIFFL-BLOCK-ID (WS-DIFF-IX)
100100           = CW-EL-BLOCK-ID (WS-CHAIN-IX)
100200        PERFORM 5310-SET-DIFF-PREFIX THRU 5310-EXIT
100300        PERFORM 5320-SPLIT-DIFF-TEXT THRU 5320-EXIT
100400     END-IF.
100500 5300-EXIT.
100600     EXIT.
100700*
100800* 2004-02-16 BIA MI1102 - isola la scelta del prefisso di operazione
100900* dallo sdoppio del testo, cosi' il prefisso si ripete identico su
101000* ogni riga di output generata da una riga diff con newline incorporati
101100 5310-SET-DIFF-PREFIX.
101200     IF PB-DIFFL-DELETED (WS-DIFF-IX)
101300        MOVE CC-DIFF-PFX-DELETED      TO WS-DIFF-PFX
101400     ELSE
101500        IF PB-DIFFL-INSERTED (WS-DIFF-IX)
101600           MOVE CC-DIFF-PFX-INSERTED  TO WS-DIFF-PFX
101700        ELSE
101800           MOVE CC-DIFF-PFX-UNCHANGED TO WS-DIFF-PFX
101900        END-IF
102000     END-IF.
102100 5310-EXIT.
102200     EXIT.
102300*
102400* 2004-02-16 BIA MI1102 - spezza PB-DIFFL-TEXT sui newline incorporati
102500* (X'0A'): una riga PBDOUT per ciascun segmento, stesso prefisso; se
102600* non ci sono newline il comportamento coincide con la scrittura unica
102700* di prima (UNSTRING senza delimitatore trovato copia tutto il campo)
102800 5320-SPLIT-DIFF-TEXT.
102900     MOVE 1   TO WS-DIFF-SPLIT-PTR.
103000     MOVE 'N' TO WS-DIFF-SPLIT-DONE-SW.
103100     PERFORM 5325-WRITE-ONE-DIFF-SEGMENT THRU 5325-EXIT
103200         WITH TEST BEFORE
103300         UNTIL WS-DIFF-SPLIT-DONE.
103400 5320-EXIT.
103500     EXIT.
103600*
103700 5325-WRITE-ONE-DIFF-SEGMENT.
103800     MOVE SPACES TO WS-DIFF-SEGMENT.
103900     UNSTRING PB-DIFFL-TEXT (WS-DIFF-IX) DELIMITED BY X'0A'
104000         INTO WS-DIFF-SEGMENT
104100         WITH POINTER WS-DIFF-SPLIT-PTR
104200     END-UNSTRING.
104300     MOVE SPACES TO PB-DIF-OUT-TEXT.
104400     STRING WS-DIFF-PFX     DELIMITED BY SIZE
104500            WS-DIFF-SEGMENT DELIMITED BY SIZE
104600       INTO PB-DIF-OUT-TEXT.
104700     WRITE PB-DIF-OUT-REC.
104800     IF WS-DIFF-SPLIT-PTR > 200
104900        MOVE 'Y' TO WS-DIFF-SPLIT-DONE-SW
105000     END-IF.
105100 5325-EXIT.
105200     EXIT.
105300*
105400*----------------------------------------------------------------
105500* 9000 - routine di errore comuni
105600*----------------------------------------------------------------
105700 9100-CHAIN-CALL-ERROR.
105800     DISPLAY 'CALL TO ' CC-CHAIN-WALKER ' FAILED'.
105900     PERFORM 9999-ABEND THRU 9999-EXIT.
106000 9100-EXIT.
106100     EXIT.
106200*
106300 9999-ABEND.
106400     DISPLAY 'X61B001 ABENDING - SEE PRECEDING MESSAGE'.
106500     MOVE 16 TO RETURN-CODE.
106600     STOP RUN.
106700 9999-EXIT.
106800     EXIT.
