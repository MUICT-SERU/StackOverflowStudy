000100* **++ CHAIN-WALK result area, same shape as the X60 family's
000200* **++ MR convention (COPY'd by both the caller and X61B002).
000300 01 CW-RESULT.
000400   03 CW-RC                        PIC 9(02) COMP.
000500     88 CW-RC-OK                         VALUE 0.
000600     88 CW-RC-NOT-FOUND                  VALUE 4.
000700   03 CW-DESCRIPTION                PIC X(50).
000800   03 CW-POSITION                   PIC X(20).
000900   03 FILLER                        PIC X(01).
