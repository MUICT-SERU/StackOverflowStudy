000100* **++ DIFF LINE WORKING TABLE
000200* **++ loaded once from PBDIF, grouped by POST-BLOCK-ID; scanned
000300* **++ by DIFF-WRITER to count and list the lines of one block.
000400*
000500 01 PB-DIFFL-AREA.
000600   03 PB-DIFFL-TOT              PIC 9(9)  COMP VALUE ZERO.
000700   03 PB-DIFFL-TB.
000800     05 PB-DIFFL-EL OCCURS 0 TO 20000
000900                    DEPENDING ON PB-DIFFL-TOT
001000                    INDEXED BY PB-DIFFL-IX.
001100       10 PB-DIFFL-BLOCK-ID      PIC 9(9).
001200       10 PB-DIFFL-OPERATION     PIC S9.
001300         88 PB-DIFFL-UNCHANGED         VALUE 0.
001400         88 PB-DIFFL-DELETED           VALUE 1.
001500         88 PB-DIFFL-INSERTED          VALUE -1.
001600       10 PB-DIFFL-TEXT          PIC X(200).
001700   03 FILLER                    PIC X(01).
