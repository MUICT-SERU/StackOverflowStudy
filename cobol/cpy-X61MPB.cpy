000100* **++ POST / HISTORY-VERSION / BLOCK WORKING TABLES
000200* **++ built by X61B001 LOAD-POSTS and shared by reference
000300* **++ with X61B002 for the predecessor chain walk.
000400*
000500 01 PB-DATA.
000600*
000700* --- one entry per distinct post loaded ------------------------
000800   03 PB-POST-AREA.
000900     05 PB-POST-TOT               PIC 9(9)  COMP VALUE ZERO.
001000     05 PB-POST-TB.
001100       10 PB-POST-EL OCCURS 0 TO 2000
001200                     DEPENDING ON PB-POST-TOT
001300                     INDEXED BY PB-POST-IX.
001400         15 PB-POST-ID            PIC 9(9).
001500         15 PB-POST-VER-TOTAL     PIC 9(4)  COMP.
001600         15 PB-POST-VER-START     PIC 9(9)  COMP.
001700*
001800* --- one entry per distinct (post,history) version loaded,
001900* --- newest first, in load order -------------------------------
002000   03 PB-VERSION-AREA.
002100     05 PB-VERSION-TOT            PIC 9(9)  COMP VALUE ZERO.
002200     05 PB-VERSION-TB.
002300       10 PB-VERSION-EL OCCURS 0 TO 8000
002400                        DEPENDING ON PB-VERSION-TOT
002500                        INDEXED BY PB-VERSION-IX.
002600         15 PB-VER-POST-ID        PIC 9(9).
002700         15 PB-VER-HIST-ID        PIC 9(9).
002800         15 PB-VER-MR-FLAG        PIC 9.
002900           88 PB-VER-MOST-RECENT         VALUE 1.
003000         15 PB-VER-PREV-HIST-ID   PIC 9(9).
003100         15 PB-VER-BLK-START      PIC 9(9)  COMP.
003200         15 PB-VER-BLK-TOTAL      PIC 9(4)  COMP.
003300*
003400* --- one entry per block version record loaded, in the order
003500* --- read (ascending local id within a version) -----------------
003600   03 PB-BLOCK-AREA.
003700     05 PB-BLOCK-TOT              PIC 9(9)  COMP VALUE ZERO.
003800     05 PB-BLOCK-TB.
003900       10 PB-BLOCK-EL OCCURS 0 TO 20000
004000                      DEPENDING ON PB-BLOCK-TOT
004100                      INDEXED BY PB-BLOCK-IX.
004200         15 PB-BLK-POST-ID        PIC 9(9).
004300         15 PB-BLK-HIST-ID        PIC 9(9).
004400         15 PB-BLK-BLOCK-ID       PIC 9(9).
004500         15 PB-BLK-TYPE           PIC 9.
004600           88 PB-BLK-IS-CODE             VALUE 2.
004700           88 PB-BLK-IS-TEXT             VALUE 1.
004800         15 PB-BLK-LOCAL-ID       PIC 9(4).
004900         15 PB-BLK-PRED-HIST-ID   PIC 9(9).
005000         15 PB-BLK-PRED-BLOCK-ID  PIC 9(9).
005100         15 PB-BLK-PRED-LOCAL-ID  PIC 9(4).
005200         15 PB-BLK-PRED-EQ-FLAG   PIC 9.
005300           88 PB-BLK-PRED-EQUAL          VALUE 1.
005400         15 PB-BLK-PRED-SIM       PIC 9V9999.
005500*
005600* --- per-post done set, reset before each post is processed by
005700* --- SIMILARITY-STATS and again before each post is processed
005800* --- by DIFF-WRITER; holds block-version ids already folded
005900* --- into a chain --------------------------------------------
006000   03 PB-DONE-AREA.
006100     05 PB-DONE-TOT                PIC 9(9) COMP VALUE ZERO.
006200     05 PB-DONE-TB.
006300       10 PB-DONE-EL OCCURS 0 TO 20000
006400                     DEPENDING ON PB-DONE-TOT
006500                     INDEXED BY PB-DONE-IX.
006600         15 PB-DONE-BLOCK-ID      PIC 9(9).
006700*
006800   03 FILLER                      PIC X(01).
